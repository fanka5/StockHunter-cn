000100******************************************************************
000200* FECHA       : 19/02/2024                                       *
000300* PROGRAMADOR : MARIA ELENA SOLIS (MESL)                         *
000400* INSTALACION : DEPARTAMENTO DE ANALISIS BURSATIL                *
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* PROGRAMA    : ABSC1B01                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : MOTOR DE TAMIZADO TECNICO DE TITULOS ACCIONARIOS.*
000900*             : POR CADA TITULO, ACUMULA SU HISTORIAL DE PRECIOS,*
001000*             : CALCULA PROMEDIOS MOVILES, MACD, KDJ Y RSI, EX-  *
001100*             : TRAE CARACTERISTICAS DE TENDENCIA Y VOLUMEN, APLI*
001200*             : CA EL FILTRO DE ESTRATEGIA Y, EN MODO BACKTEST,  *
001300*             : LOS RETORNOS A FUTURO EN T+5, T+10 Y T+30.       *
001400* ARCHIVOS    : AB-PRECIOS=E, AB-FAVORITOS=E, AB-RESULTADOS=S    *
001500* ACCION (ES) : E=LEE, S=ESCRIBE                                 *
001600* PROGRAMA(S) : ABER1R00 (RUTINA DE FILE STATUS)                 *
001700* INSTALADO   : 26/02/2024                                       *
001800* BPM/RATIONAL: 441902                                           *
001900******************************************************************
002000*----------------------------------------------------------------*
002100*            B I T A C O R A   D E   C A M B I O S               *
002200*----------------------------------------------------------------*
002300*  19/02/2024  MESL  TCK-4471  VERSION ORIGINAL DEL PROGRAMA,
002400*                              TAMIZADO EN MODO CURRENT UNICAMENTE
002500*  06/03/2024  MESL  TCK-4480  SE CORRIGE SEMILLA DE KDJ (50/50)
002600*  03/06/2024  MESL  TCK-4512  SE AGREGA MODO BACKTEST Y CALCULO
002700*                              DE RETORNOS A FUTURO T5/T10/T30
002800*  14/09/2024  MESL  TCK-4690  SE AGREGA ALCANCE WATCHLIST-ONLY
002900*  02/10/2024  JCAR  TCK-4715  SE CORRIGE REDONDEO DE YEAR-LINE-
003000*                              DIST A 1 DECIMAL (VENIA A 2)
003100*  22/01/2025  MESL  TCK-4833  SE AGREGA TENDENCIA 5D Y RAZON DE
003200*                              COINCIDENCIA EN EL REGISTRO DE
003300*                              SALIDA
003400*  11/11/2025  JCAR  TCK-5190  REVISION GENERAL, SE DOCUMENTAN
003500*                              LAS AREAS REDEFINIDAS Y SE AISLA
003600*                              EL PROCESAMIENTO POR TITULO PARA
003700*                              QUE UN TITULO MAL FORMADO NO
003800*                              DETENGA LA CORRIDA COMPLETA
003900*----------------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. ABSC1B01.
004200 AUTHOR. MARIA ELENA SOLIS.
004300 INSTALLATION. DEPARTAMENTO DE ANALISIS BURSATIL.
004400 DATE-WRITTEN. 19/02/2024.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO DEL DEPARTAMENTO DE ANALISIS BURSATIL.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'
005200     UPSI-0 ON  STATUS IS AB-CORRIDA-BACKTEST-UPSI
005300            OFF STATUS IS AB-CORRIDA-CURRENT-UPSI.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT AB-PRECIOS    ASSIGN TO AB-PRECIOS
005700            FILE STATUS IS FS-AB-PRECIOS.
005800     SELECT AB-FAVORITOS  ASSIGN TO AB-FAVORITOS
005900            FILE STATUS IS FS-AB-FAVORITOS.
006000     SELECT AB-RESULTADOS ASSIGN TO AB-RESULTADOS
006100            FILE STATUS IS FS-AB-RESULTADOS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*----------------------------------------------------------------*
006500*   HISTORIAL DE PRECIOS DIARIOS, ARCHIVO CONCATENADO POR TITULO *
006600*----------------------------------------------------------------*
006700 FD  AB-PRECIOS
006800     RECORDING MODE IS F.
006900     COPY ABPR1REG.
007000*----------------------------------------------------------------*
007100*   LISTA DE TITULOS FAVORITOS (WATCHLIST)                       *
007200*----------------------------------------------------------------*
007300 FD  AB-FAVORITOS
007400     RECORDING MODE IS F.
007500     COPY ABLS1REG.
007600*----------------------------------------------------------------*
007700*   RESULTADO DEL TAMIZADO TECNICO                               *
007800*----------------------------------------------------------------*
007900 FD  AB-RESULTADOS
008000     RECORDING MODE IS F.
008100     COPY ABRS1REG.
008200 WORKING-STORAGE SECTION.
008300*----------------------------------------------------------------*
008400*   STATUS DE ARCHIVOS (VER ENVIRONMENT DIVISION, FILE-CONTROL)  *
008500*----------------------------------------------------------------*
008600 77  FS-AB-PRECIOS               PIC 9(02) VALUE ZERO.
008700 77  FS-AB-FAVORITOS             PIC 9(02) VALUE ZERO.
008800 77  FS-AB-RESULTADOS            PIC 9(02) VALUE ZERO.
008900*----------------------------------------------------------------*
009000*   CONTADORES SUELTOS DE USO EXCLUSIVO DE ESTE PROGRAMA         *
009100*----------------------------------------------------------------*
009200 77  AB-S1-FUTUROS-DISPONIBLES   PIC 9(04) COMP VALUE ZERO.
009300 77  AB-S1-VENTANA-B5-INICIO     PIC 9(04) COMP VALUE ZERO.
009400 77  AB-S1-VENTANA-MAX-FUTURO    PIC 9(04) COMP VALUE ZERO.
009500  77  AB-S1-K5                    PIC 9(01) COMP VALUE ZERO.
009600 77  AB-S1-INICIO-MASCARA        PIC 9(01) COMP VALUE ZERO.
009700*----------------------------------------------------------------*
009800*   ARGUMENTOS PARA EL CALL A LA RUTINA DE FILE STATUS           *
009900*----------------------------------------------------------------*
010000 77  AB-S1-ARG-PROGRAMA          PIC X(08) VALUE SPACES.
010100 77  AB-S1-ARG-ARCHIVO           PIC X(14) VALUE SPACES.
010200 77  AB-S1-ARG-ACCION            PIC X(08) VALUE SPACES.
010300*----------------------------------------------------------------*
010400*   AREA DE TRABAJO COMPARTIDA (TABLAS, SWITCHES, PARAMETROS)    *
010500*----------------------------------------------------------------*
010600     COPY ABWK1REG.
010700*----------------------------------------------------------------*
010800*   PANTALLA DE EDICION PARA CONTADORES DE ESTADISTICAS          *
010900*----------------------------------------------------------------*
011000 01  AB-S1-MASCARA-CONTADOR       PIC ZZZ,ZZ9.
011100*----------------------------------------------------------------*
011200*   PANTALLA DE EDICION PARA LA DISTANCIA A LA LINEA ANUAL, SE   *
011300*   USA ANTES DE ARMAR EL STRING DE AB-RS-ESTADO-LINEA-ANUAL;    *
011400*   SIN ELLA EL SIGNO QUEDA SOBREPUNZONADO Y EL PUNTO DECIMAL NO *
011500*   SE IMPRIME, PUES EL CAMPO FUENTE ES DISPLAY SIN EDITAR.  EL  *
011600*   SIGNO FLOTANTE DEJA BLANCOS A LA IZQUIERDA (VER 520), POR LO *
011700*   QUE AB-S1-INICIO-MASCARA LOCALIZA EL PRIMER DIGITO UTIL.     *
011800*----------------------------------------------------------------*
011900 01  AB-S1-MASCARA-DIST-ANUAL     PIC -(5)9.9.
012000*----------------------------------------------------------------*
012100*   PANTALLA DE EDICION PARA CADA CIERRE DE LA CADENA DE         *
012200*   TENDENCIA DE 5 DIAS.  SIN SIGNO FLOTANTE A PROPOSITO: EL     *
012300*   STRING QUE ARMA LA CADENA RECORTA ESPACIOS A LA DERECHA DEL  *
012400*   ACUMULADO, Y UN SIGNO FLOTANTE DEJARIA BLANCOS AL INICIO DE  *
012500*   CADA CIERRE QUE CORTARIAN ESE RECORTE A LA MITAD.            *
012600 01  AB-S1-MASCARA-CIERRE-5D      PIC 9(5).99.
012700 PROCEDURE DIVISION.
012800******************************************************************
012900*               S E C C I O N   P R I N C I P A L
013000******************************************************************
013100 000-MAIN SECTION.
013200     PERFORM 010-ACEPTA-PARAMETROS
013300     PERFORM 020-APERTURA-ARCHIVOS
013400     PERFORM 030-CARGA-LISTA-FAVORITOS
013500     PERFORM 100-PROCESA-TITULOS UNTIL AB-WK-FIN-PRECIOS
013600     PERFORM 900-ESTADISTICAS
013700     PERFORM 990-CIERRA-ARCHIVOS
013800     STOP RUN.
013900 000-MAIN-E. EXIT.
014000
014100*----------------------------------------------------------------*
014200*    LEE LOS PARAMETROS DE CORRIDA DEL SYSIN: MODO, ALCANCE Y    *
014300*    FECHA DE CORTE PARA EL MODO BACKTEST                        *
014400*----------------------------------------------------------------*
014500 010-ACEPTA-PARAMETROS SECTION.
014600     ACCEPT AB-WK-PARM-MODO           FROM SYSIN
014700     ACCEPT AB-WK-PARM-ALCANCE        FROM SYSIN
014800     ACCEPT AB-WK-PARM-FECHA-BACKTEST FROM SYSIN
014900     IF AB-WK-PARM-MODO NOT = 'CURRENT' AND
015000        AB-WK-PARM-MODO NOT = 'BACKTEST'
015100        MOVE 'CURRENT' TO AB-WK-PARM-MODO
015200     END-IF
015300     IF AB-WK-PARM-ALCANCE NOT = 'ALL' AND
015400        AB-WK-PARM-ALCANCE NOT = 'WATCHLIST-ONLY'
015500        MOVE 'ALL' TO AB-WK-PARM-ALCANCE
015600     END-IF
015700     ACCEPT AB-WK-FECHA-SISTEMA-R FROM DATE YYYYMMDD.
015800 010-ACEPTA-PARAMETROS-E. EXIT.
015900
016000*----------------------------------------------------------------*
016100*    ABRE LOS TRES ARCHIVOS DE LA CORRIDA.  SI EL ARCHIVO DE     *
016200*    FAVORITOS NO ABRE, NO ES CONDICION DE ERROR (LISTA VACIA).  *
016300*----------------------------------------------------------------*
016400 020-APERTURA-ARCHIVOS SECTION.
016500     MOVE 'ABSC1B01' TO AB-S1-ARG-PROGRAMA
016600     OPEN INPUT  AB-PRECIOS
016700     IF FS-AB-PRECIOS NOT = 0 AND NOT = 97
016800        DISPLAY '>>> ERROR AL ABRIR AB-PRECIOS, STATUS: '
016900                FS-AB-PRECIOS UPON CONSOLE
017000        MOVE 'AB-PRECIOS' TO AB-S1-ARG-ARCHIVO
017100        MOVE 'OPEN'       TO AB-S1-ARG-ACCION
017200        CALL 'ABER1R00' USING AB-S1-ARG-PROGRAMA,
017300             AB-S1-ARG-ARCHIVO, AB-S1-ARG-ACCION, FS-AB-PRECIOS
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700     OPEN INPUT  AB-FAVORITOS
017800     IF FS-AB-FAVORITOS NOT = 0 AND NOT = 97 AND NOT = 35
017900        DISPLAY '>>> AVISO, NO SE PUDO ABRIR AB-FAVORITOS: '
018000                FS-AB-FAVORITOS UPON CONSOLE
018100        DISPLAY '    SE CONTINUA CON LISTA DE FAVORITOS VACIA'
018200                UPON CONSOLE
018300     END-IF
018400     OPEN OUTPUT AB-RESULTADOS
018500     IF FS-AB-RESULTADOS NOT = 0
018600        DISPLAY '>>> ERROR AL ABRIR AB-RESULTADOS, STATUS: '
018700                FS-AB-RESULTADOS UPON CONSOLE
018800        MOVE 'AB-RESULTADOS' TO AB-S1-ARG-ARCHIVO
018900        MOVE 'OPEN'          TO AB-S1-ARG-ACCION
019000        CALL 'ABER1R00' USING AB-S1-ARG-PROGRAMA,
019100             AB-S1-ARG-ARCHIVO, AB-S1-ARG-ACCION, FS-AB-RESULTADOS
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF.
019500 020-APERTURA-ARCHIVOS-E. EXIT.
019600
019700*----------------------------------------------------------------*
019800*    CARGA LOS CODIGOS FAVORITOS EN TABLA DE MEMORIA.  UN        *
019900*    ARCHIVO AUSENTE O ILEGIBLE SE TRATA COMO LISTA VACIA.       *
020000*----------------------------------------------------------------*
020100 030-CARGA-LISTA-FAVORITOS SECTION.
020200     IF FS-AB-FAVORITOS = 0
020300        PERFORM 031-LEE-UN-FAVORITO
020400        PERFORM 032-ACUMULA-UN-FAVORITO
020500           UNTIL AB-WK-FIN-FAVORITOS
020600     END-IF.
020700 030-CARGA-LISTA-FAVORITOS-E. EXIT.
020800
020900 031-LEE-UN-FAVORITO SECTION.
021000     READ AB-FAVORITOS
021100          AT END SET AB-WK-FIN-FAVORITOS TO TRUE
021200     END-READ.
021300 031-LEE-UN-FAVORITO-E. EXIT.
021400
021500*----------------------------------------------------------------*
021600*    ACUMULA UN CODIGO EN LA TABLA Y AVANZA AL SIGUIENTE         *
021700*----------------------------------------------------------------*
021800 032-ACUMULA-UN-FAVORITO SECTION.
021900     IF AB-WK-TOTAL-FAVORITOS < 2000
022000        ADD 1 TO AB-WK-TOTAL-FAVORITOS
022100        MOVE AB-FL-CODIGO-TITULO TO
022200             AB-WK-FAVORITO (AB-WK-TOTAL-FAVORITOS)
022300     END-IF
022400     PERFORM 031-LEE-UN-FAVORITO.
022500 032-ACUMULA-UN-FAVORITO-E. EXIT.
022600
022700******************************************************************
022800*     C I C L O   P R I N C I P A L   P O R   T I T U L O
022900*     CADA ITERACION PROCESA UN TITULO COMPLETO (UN ENCABEZADO   *
023000*     'H' SEGUIDO DE SUS RENGLONES 'D') A PARTIR DEL ENCABEZADO  *
023100*     QUE QUEDO PENDIENTE DE LA VUELTA ANTERIOR (LOOK-AHEAD).    *
023200******************************************************************
023300 100-PROCESA-TITULOS SECTION.
023400     MOVE 'Y' TO AB-WK-TITULO-OK-SW
023450     MOVE 'N' TO AB-WK-TITULO-ELEGIBLE-SW
023500     MOVE 'N' TO AB-WK-FUERA-ALCANCE-SW
023600     IF NOT AB-WK-HAY-REGISTRO-PENDIENTE
023700        PERFORM 101-LEE-UN-PRECIO
023800     END-IF
023900     IF AB-WK-FIN-PRECIOS
024000        GO TO 100-PROCESA-TITULOS-E
024100     END-IF
024200     IF NOT AB-PR-ES-ENCABEZADO
024300        DISPLAY '>>> SE ESPERABA ENCABEZADO, SE DESCARTA: '
024400                AB-PR-REGISTRO UPON CONSOLE
024500        PERFORM 101-LEE-UN-PRECIO
024600        GO TO 100-PROCESA-TITULOS-E
024700     END-IF
024800     MOVE AB-PR-CODIGO-TITULO TO AB-WK-CODIGO-ACTUAL
024900     MOVE AB-PR-NOMBRE-TITULO TO AB-WK-NOMBRE-ACTUAL
025000     MOVE 'N' TO AB-WK-REGISTRO-PENDIENTE-SW
025100     PERFORM 110-ACUMULA-HISTORIAL-TITULO
025200     ADD 1 TO AB-WK-TITULOS-LEIDOS
025300     PERFORM 120-IDENTIFICA-TITULO
025400     PERFORM 130-VERIFICA-ALCANCE
025500     IF AB-WK-TITULO-OK AND NOT AB-WK-FUERA-DE-ALCANCE
025600        PERFORM 200-VERIFICA-ELIGIBILIDAD
025700     END-IF
025800     IF AB-WK-TITULO-OK AND AB-WK-TITULO-ELEGIBLE
025900        ADD 1 TO AB-WK-TITULOS-ELEGIBLES
026000        PERFORM 300-CALCULA-INDICADORES
026100        PERFORM 400-SELECCIONA-INDICE-ANALISIS
026200        IF AB-WK-TITULO-OK AND AB-WK-INDICE-VALIDO
026300           PERFORM 500-EXTRAE-CARACTERISTICAS
026400           PERFORM 600-FILTRO-ESTRATEGIA
026500           IF AB-WK-TITULO-OK AND
026600              (AB-WK-TITULO-PASA-FILTRO OR
026700               AB-WK-TITULO-ES-FAVORITO)
026800              PERFORM 700-CALCULA-RETORNOS-BACKTEST
026900              PERFORM 800-ESCRIBE-RESULTADO
027000           END-IF
027100        END-IF
027200     END-IF
027300     IF NOT AB-WK-TITULO-OK
027400        ADD 1 TO AB-WK-TITULOS-DESCARTADOS
027500        DISPLAY '>>> TITULO DESCARTADO POR ERROR: '
027600                AB-WK-CODIGO-ACTUAL UPON CONSOLE
027700     END-IF
027800     IF AB-WK-FUERA-DE-ALCANCE
027900        DISPLAY '>>> TITULO FUERA DE ALCANCE, SE OMITE: '
028000                AB-WK-CODIGO-ACTUAL UPON CONSOLE
028100     END-IF.
028200 100-PROCESA-TITULOS-E. EXIT.
028300
028400 101-LEE-UN-PRECIO SECTION.
028500     READ AB-PRECIOS
028600          AT END SET AB-WK-FIN-PRECIOS TO TRUE
028700     END-READ
028800     IF FS-AB-PRECIOS NOT = 0 AND NOT = 10
028900        DISPLAY '>>> ERROR DE LECTURA EN AB-PRECIOS, STATUS: '
029000                FS-AB-PRECIOS UPON CONSOLE
029100        SET AB-WK-FIN-PRECIOS TO TRUE
029200     END-IF.
029300 101-LEE-UN-PRECIO-E. EXIT.
029400
029500*----------------------------------------------------------------*
029600*    ACUMULA EN LA TABLA DE TRABAJO TODOS LOS RENGLONES 'D' DEL  *
029700*    TITULO ACTUAL, HASTA EL SIGUIENTE ENCABEZADO O FIN DE       *
029800*    ARCHIVO.  EL ENCABEZADO SIGUIENTE QUEDA PENDIENTE.          *
029900*----------------------------------------------------------------*
030000 110-ACUMULA-HISTORIAL-TITULO SECTION.
030100     MOVE ZERO TO AB-WK-TOTAL-RENGLONES
030200     PERFORM 101-LEE-UN-PRECIO
030300     PERFORM 112-ACUMULA-UN-RENGLON
030400        UNTIL AB-WK-FIN-PRECIOS OR AB-PR-ES-ENCABEZADO
030500     IF NOT AB-WK-FIN-PRECIOS
030600        MOVE 'Y' TO AB-WK-REGISTRO-PENDIENTE-SW
030700     END-IF.
030800 110-ACUMULA-HISTORIAL-TITULO-E. EXIT.
030900
031000 111-MUEVE-RENGLON-DETALLE SECTION.
031100     SET AB-WK-HX TO AB-WK-TOTAL-RENGLONES
031200     MOVE AB-PR-FECHA-NEGOCIACION TO
031300          AB-WK-H-FECHA (AB-WK-HX)
031400     MOVE AB-PR-PRECIO-APERTURA   TO
031500          AB-WK-H-APERTURA (AB-WK-HX)
031600     MOVE AB-PR-PRECIO-MAXIMO     TO
031700          AB-WK-H-MAXIMO (AB-WK-HX)
031800     MOVE AB-PR-PRECIO-MINIMO     TO
031900          AB-WK-H-MINIMO (AB-WK-HX)
032000     MOVE AB-PR-PRECIO-CIERRE     TO
032100          AB-WK-H-CIERRE (AB-WK-HX)
032200     MOVE AB-PR-VOLUMEN-ACCIONES  TO
032300          AB-WK-H-VOLUMEN (AB-WK-HX)
032400     MOVE ZERO TO AB-WK-H-MA5    (AB-WK-HX)
032500                  AB-WK-H-MA20   (AB-WK-HX)
032600                  AB-WK-H-MA60   (AB-WK-HX)
032700                  AB-WK-H-MA250  (AB-WK-HX)
032800                  AB-WK-H-VOLMA5 (AB-WK-HX)
032900                  AB-WK-H-DIF    (AB-WK-HX)
033000                  AB-WK-H-DEA    (AB-WK-HX)
033100                  AB-WK-H-RSI    (AB-WK-HX)
033200     MOVE 50 TO AB-WK-H-K (AB-WK-HX)
033300     MOVE 50 TO AB-WK-H-D (AB-WK-HX).
033400 111-MUEVE-RENGLON-DETALLE-E. EXIT.
033500
033600*----------------------------------------------------------------*
033700*    ACUMULA UN RENGLON DETALLE Y AVANZA AL SIGUIENTE            *
033800*----------------------------------------------------------------*
033900 112-ACUMULA-UN-RENGLON SECTION.
034000     IF AB-WK-TOTAL-RENGLONES < 2500
034100        ADD 1 TO AB-WK-TOTAL-RENGLONES
034200        PERFORM 111-MUEVE-RENGLON-DETALLE
034300     ELSE
034400        DISPLAY '>>> HISTORIAL TRUNCADO A 2500 RENGLONES: '
034500                AB-WK-CODIGO-ACTUAL UPON CONSOLE
034600     END-IF
034700     PERFORM 101-LEE-UN-PRECIO.
034800 112-ACUMULA-UN-RENGLON-E. EXIT.
034900
035000*----------------------------------------------------------------*
035100*    DETERMINA SI EL TITULO ACTUAL ESTA EN LA LISTA DE           *
035200*    FAVORITOS (BUSQUEDA SECUENCIAL EN LA TABLA DE MEMORIA)      *
035300*----------------------------------------------------------------*
035400 120-IDENTIFICA-TITULO SECTION.
035500     MOVE 'N' TO AB-WK-TITULO-ES-FAVORITO-SW
035600     IF AB-WK-TOTAL-FAVORITOS > 0
035700        SET AB-WK-IX-FAV TO 1
035800        SEARCH AB-WK-FAVORITO VARYING AB-WK-IX-FAV
035900           AT END CONTINUE
036000           WHEN AB-WK-FAVORITO (AB-WK-IX-FAV) =
036100                AB-WK-CODIGO-ACTUAL
036200                MOVE 'Y' TO AB-WK-TITULO-ES-FAVORITO-SW
036300        END-SEARCH
036400     END-IF.
036500 120-IDENTIFICA-TITULO-E. EXIT.
036600
036700*----------------------------------------------------------------*
036800*    SI EL ALCANCE ES WATCHLIST-ONLY Y EL TITULO NO ES FAVORITO, *
036900*    SE DESCARTA SIN CONTARLO COMO ERROR                         *
037000*----------------------------------------------------------------*
037100 130-VERIFICA-ALCANCE SECTION.
037200     IF AB-WK-ALCANCE-FAVORITOS AND
037300        NOT AB-WK-TITULO-ES-FAVORITO
037400        MOVE 'Y' TO AB-WK-FUERA-ALCANCE-SW
037500     END-IF.
037600 130-VERIFICA-ALCANCE-E. EXIT.
037700
037800*----------------------------------------------------------------*
037900*    REGLA C: SE REQUIEREN COMO MINIMO 60 RENGLONES DE           *
038000*    HISTORIAL PARA QUE EL TITULO SEA ELEGIBLE                   *
038100*----------------------------------------------------------------*
038200 200-VERIFICA-ELIGIBILIDAD SECTION.
038300     IF AB-WK-TOTAL-RENGLONES >= 60
038400        MOVE 'Y' TO AB-WK-TITULO-ELEGIBLE-SW
038500     ELSE
038600        MOVE 'N' TO AB-WK-TITULO-ELEGIBLE-SW
038700     END-IF.
038800 200-VERIFICA-ELIGIBILIDAD-E. EXIT.
038900
039000******************************************************************
039100*     R E G L A S   A :   C A L C U L O   D E
039200*     I N D I C A D O R E S   T E C N I C O S
039300******************************************************************
039400 300-CALCULA-INDICADORES SECTION.
039500     PERFORM 310-CALCULA-PROMEDIOS-MOVILES
039600     PERFORM 320-CALCULA-MACD
039700     PERFORM 330-CALCULA-KDJ
039800     PERFORM 340-CALCULA-RSI.
039900 300-CALCULA-INDICADORES-E. EXIT.
040000
040100*----------------------------------------------------------------*
040200*    A1 - SMA(5,20,60,250) DE CIERRE Y SMA(5) DE VOLUMEN         *
040300*----------------------------------------------------------------*
040400 310-CALCULA-PROMEDIOS-MOVILES SECTION.
040500     PERFORM 313-PROMEDIOS-UN-RENGLON
040600        VARYING AB-WK-I FROM 1 BY 1
040700        UNTIL AB-WK-I > AB-WK-TOTAL-RENGLONES.
040800 310-CALCULA-PROMEDIOS-MOVILES-E. EXIT.
040900
041000*----------------------------------------------------------------*
041100*    PROMEDIA CIERRE (AB-WK-J RENGLONES QUE TERMINAN EN EL       *
041200*    RENGLON ACTUAL); SI NO SE CARGO AB-WK-J SE USA VENTANA = 5  *
041300*----------------------------------------------------------------*
041400 311-PROMEDIO-CIERRE-VENTANA SECTION.
041500     IF AB-WK-J = 0
041600        MOVE 5 TO AB-WK-J
041700     END-IF
041800     MOVE ZERO TO AB-WK-SUMA-VENTANA
041900     COMPUTE AB-WK-VENTANA-INICIO = AB-WK-I - AB-WK-J + 1
042000     PERFORM 315-SUMA-CIERRE-UN-RENGLON
042100        VARYING AB-WK-HX2 FROM AB-WK-VENTANA-INICIO BY 1
042200        UNTIL AB-WK-HX2 > AB-WK-I
042300     COMPUTE AB-WK-PORCENTAJE-CALC ROUNDED =
042400             AB-WK-SUMA-VENTANA / AB-WK-J
042500     MOVE ZERO TO AB-WK-J.
042600 311-PROMEDIO-CIERRE-VENTANA-E. EXIT.
042700
042800 312-PROMEDIO-VOLUMEN-VENTANA SECTION.
042900     MOVE ZERO TO AB-WK-SUMA-VENTANA
043000     COMPUTE AB-WK-VENTANA-INICIO = AB-WK-I - 5 + 1
043100     PERFORM 316-SUMA-VOLUMEN-UN-RENGLON
043200        VARYING AB-WK-HX2 FROM AB-WK-VENTANA-INICIO BY 1
043300        UNTIL AB-WK-HX2 > AB-WK-I
043400     COMPUTE AB-WK-PORCENTAJE-CALC ROUNDED =
043500             AB-WK-SUMA-VENTANA / 5.
043600 312-PROMEDIO-VOLUMEN-VENTANA-E. EXIT.
043700
043800*----------------------------------------------------------------*
043900*    DESPACHA, PARA UN RENGLON, LOS PROMEDIOS QUE YA TIENEN      *
044000*    SUFICIENTE HISTORIAL (5/20/60/250 CIERRES Y VOLMA5)         *
044100*----------------------------------------------------------------*
044200 313-PROMEDIOS-UN-RENGLON SECTION.
044300     SET AB-WK-HX TO AB-WK-I
044400     IF AB-WK-I >= 5
044500        PERFORM 311-PROMEDIO-CIERRE-VENTANA
044600        MOVE AB-WK-PORCENTAJE-CALC TO
044700             AB-WK-H-MA5 (AB-WK-HX)
044800        PERFORM 312-PROMEDIO-VOLUMEN-VENTANA
044900        MOVE AB-WK-PORCENTAJE-CALC TO
045000             AB-WK-H-VOLMA5 (AB-WK-HX)
045100     END-IF
045200     IF AB-WK-I >= 20
045300        MOVE 20 TO AB-WK-J
045400        PERFORM 311-PROMEDIO-CIERRE-VENTANA
045500        MOVE AB-WK-PORCENTAJE-CALC TO
045600             AB-WK-H-MA20 (AB-WK-HX)
045700     END-IF
045800     IF AB-WK-I >= 60
045900        MOVE 60 TO AB-WK-J
046000        PERFORM 311-PROMEDIO-CIERRE-VENTANA
046100        MOVE AB-WK-PORCENTAJE-CALC TO
046200             AB-WK-H-MA60 (AB-WK-HX)
046300     END-IF
046400     IF AB-WK-I >= 250
046500        MOVE 250 TO AB-WK-J
046600        PERFORM 311-PROMEDIO-CIERRE-VENTANA
046700        MOVE AB-WK-PORCENTAJE-CALC TO
046800             AB-WK-H-MA250 (AB-WK-HX)
046900     END-IF.
047000 313-PROMEDIOS-UN-RENGLON-E. EXIT.
047100
047200 315-SUMA-CIERRE-UN-RENGLON SECTION.
047300     ADD AB-WK-H-CIERRE (AB-WK-HX2) TO AB-WK-SUMA-VENTANA.
047400 315-SUMA-CIERRE-UN-RENGLON-E. EXIT.
047500
047600 316-SUMA-VOLUMEN-UN-RENGLON SECTION.
047700     ADD AB-WK-H-VOLUMEN (AB-WK-HX2) TO AB-WK-SUMA-VENTANA.
047800 316-SUMA-VOLUMEN-UN-RENGLON-E. EXIT.
047900
048000*----------------------------------------------------------------*
048100*    A2 - MACD(12,26,9).  EMA-12 Y EMA-26 SE SEMBRAN CON LA      *
048200*    SMA DE LOS PRIMEROS 12/26 CIERRES; DEA SE SIEMBRA CON LA    *
048300*    SMA DE LOS PRIMEROS 9 VALORES DE DIF.                       *
048400*----------------------------------------------------------------*
048500 320-CALCULA-MACD SECTION.
048600     MOVE ZERO TO AB-WK-EMA12-ACTUAL AB-WK-EMA26-ACTUAL
048700     MOVE ZERO TO AB-WK-DEA-SEMILLA-SUMA
048800     MOVE 'N' TO AB-WK-DEA-SEMILLA-LISTA-SW
048900     PERFORM 322-MACD-UN-RENGLON
049000        VARYING AB-WK-I FROM 1 BY 1
049100        UNTIL AB-WK-I > AB-WK-TOTAL-RENGLONES.
049200 320-CALCULA-MACD-E. EXIT.
049300
049400*----------------------------------------------------------------*
049500*    SIEMBRA DEA CON LA SMA DE LOS PRIMEROS 9 DIF (RENGLONES     *
049600*    26 AL 34) Y LUEGO LA SUAVIZA COMO EMA(9) DE DIF             *
049700*----------------------------------------------------------------*
049800 321-ACUMULA-DEA SECTION.
049900     IF NOT AB-WK-DEA-SEMILLA-LISTA
050000        ADD AB-WK-H-DIF (AB-WK-HX) TO AB-WK-DEA-SEMILLA-SUMA
050100        IF AB-WK-I = 34
050200           COMPUTE AB-WK-H-DEA (AB-WK-HX) ROUNDED =
050300                   AB-WK-DEA-SEMILLA-SUMA / 9
050400           MOVE 'Y' TO AB-WK-DEA-SEMILLA-LISTA-SW
050500        END-IF
050600     ELSE
050700        COMPUTE AB-WK-H-DEA (AB-WK-HX) ROUNDED =
050800           (AB-WK-H-DIF (AB-WK-HX) * 0.2) +
050900           (AB-WK-H-DEA (AB-WK-HX - 1) * 0.8)
051000     END-IF.
051100 321-ACUMULA-DEA-E. EXIT.
051200
051300*----------------------------------------------------------------*
051400*    CALCULA UN RENGLON DE EMA12/EMA26/DIF Y DESPACHA LA DEA     *
051500*----------------------------------------------------------------*
051600 322-MACD-UN-RENGLON SECTION.
051700     SET AB-WK-HX TO AB-WK-I
051800     IF AB-WK-I = 12
051900        MOVE 12 TO AB-WK-J
052000        PERFORM 311-PROMEDIO-CIERRE-VENTANA
052100        MOVE AB-WK-PORCENTAJE-CALC TO AB-WK-EMA12-ACTUAL
052200     END-IF
052300     IF AB-WK-I > 12
052400        COMPUTE AB-WK-EMA12-ACTUAL ROUNDED =
052500           (AB-WK-H-CIERRE (AB-WK-HX) * 0.153846) +
052600           (AB-WK-EMA12-ACTUAL * 0.846154)
052700     END-IF
052800     IF AB-WK-I = 26
052900        MOVE 26 TO AB-WK-J
053000        PERFORM 311-PROMEDIO-CIERRE-VENTANA
053100        MOVE AB-WK-PORCENTAJE-CALC TO AB-WK-EMA26-ACTUAL
053200     END-IF
053300     IF AB-WK-I > 26
053400        COMPUTE AB-WK-EMA26-ACTUAL ROUNDED =
053500           (AB-WK-H-CIERRE (AB-WK-HX) * 0.074074) +
053600           (AB-WK-EMA26-ACTUAL * 0.925926)
053700     END-IF
053800     IF AB-WK-I >= 26
053900        COMPUTE AB-WK-H-DIF (AB-WK-HX) ROUNDED =
054000                AB-WK-EMA12-ACTUAL - AB-WK-EMA26-ACTUAL
054100        PERFORM 321-ACUMULA-DEA
054200     END-IF.
054300 322-MACD-UN-RENGLON-E. EXIT.
054400
054500*----------------------------------------------------------------*
054600*    A3 - KDJ(9,3,3).  RSV SOBRE VENTANA DE 9 RENGLONES          *
054700*    (TRUNCADA AL INICIO DE LA SERIE); K Y D SE SIEMBRAN EN 50   *
054800*----------------------------------------------------------------*
054900 330-CALCULA-KDJ SECTION.
055000     MOVE 50 TO AB-WK-K-ACTUAL AB-WK-D-ACTUAL
055100     PERFORM 332-KDJ-UN-RENGLON
055200        VARYING AB-WK-I FROM 1 BY 1
055300        UNTIL AB-WK-I > AB-WK-TOTAL-RENGLONES.
055400 330-CALCULA-KDJ-E. EXIT.
055500
055600 331-CALCULA-RSV SECTION.
055700     IF AB-WK-I >= 9
055800        COMPUTE AB-WK-VENTANA-INICIO = AB-WK-I - 9 + 1
055900     ELSE
056000        MOVE 1 TO AB-WK-VENTANA-INICIO
056100     END-IF
056200     MOVE AB-WK-H-MAXIMO (AB-WK-VENTANA-INICIO) TO
056300          AB-WK-MAXIMO-VENTANA
056400     MOVE AB-WK-H-MINIMO (AB-WK-VENTANA-INICIO) TO
056500          AB-WK-MINIMO-VENTANA
056600     PERFORM 333-BUSCA-MAXMIN-RSV
056700        VARYING AB-WK-HX2 FROM AB-WK-VENTANA-INICIO BY 1
056800        UNTIL AB-WK-HX2 > AB-WK-I
056900     IF AB-WK-MAXIMO-VENTANA = AB-WK-MINIMO-VENTANA
057000        MOVE ZERO TO AB-WK-PORCENTAJE-CALC
057100     ELSE
057200        COMPUTE AB-WK-PORCENTAJE-CALC ROUNDED =
057300           (AB-WK-H-CIERRE (AB-WK-HX) - AB-WK-MINIMO-VENTANA)
057400           / (AB-WK-MAXIMO-VENTANA - AB-WK-MINIMO-VENTANA) * 100
057500     END-IF.
057600 331-CALCULA-RSV-E. EXIT.
057700
057800*----------------------------------------------------------------*
057900*    DESPACHA UN RENGLON DE RSV, SUAVIZA K Y D, Y LOS GRABA      *
058000*----------------------------------------------------------------*
058100 332-KDJ-UN-RENGLON SECTION.
058200     SET AB-WK-HX TO AB-WK-I
058300     PERFORM 331-CALCULA-RSV
058400     COMPUTE AB-WK-K-ACTUAL ROUNDED =
058500        (AB-WK-K-ACTUAL * 0.666667) +
058600        (AB-WK-PORCENTAJE-CALC * 0.333333)
058700     COMPUTE AB-WK-D-ACTUAL ROUNDED =
058800        (AB-WK-D-ACTUAL * 0.666667) +
058900        (AB-WK-K-ACTUAL * 0.333333)
059000     MOVE AB-WK-K-ACTUAL TO AB-WK-H-K (AB-WK-HX)
059100     MOVE AB-WK-D-ACTUAL TO AB-WK-H-D (AB-WK-HX).
059200 332-KDJ-UN-RENGLON-E. EXIT.
059300
059400 333-BUSCA-MAXMIN-RSV SECTION.
059500     IF AB-WK-H-MAXIMO (AB-WK-HX2) > AB-WK-MAXIMO-VENTANA
059600        MOVE AB-WK-H-MAXIMO (AB-WK-HX2) TO
059700             AB-WK-MAXIMO-VENTANA
059800     END-IF
059900     IF AB-WK-H-MINIMO (AB-WK-HX2) < AB-WK-MINIMO-VENTANA
060000        MOVE AB-WK-H-MINIMO (AB-WK-HX2) TO
060100             AB-WK-MINIMO-VENTANA
060200     END-IF.
060300 333-BUSCA-MAXMIN-RSV-E. EXIT.
060400
060500*----------------------------------------------------------------*
060600*    A4 - RSI(14), SUAVIZADO DE WILDER                           *
060700*----------------------------------------------------------------*
060800 340-CALCULA-RSI SECTION.
060900     MOVE ZERO TO AB-WK-SUMA-GANANCIA AB-WK-SUMA-PERDIDA
061000     MOVE ZERO TO AB-WK-AVG-GANANCIA AB-WK-AVG-PERDIDA
061100     PERFORM 342-RSI-UN-RENGLON
061200        VARYING AB-WK-I FROM 2 BY 1
061300        UNTIL AB-WK-I > AB-WK-TOTAL-RENGLONES.
061400 340-CALCULA-RSI-E. EXIT.
061500
061600 341-DERIVA-RSI SECTION.
061700     IF AB-WK-AVG-PERDIDA = 0
061800        MOVE 100 TO AB-WK-H-RSI (AB-WK-HX)
061900     ELSE
062000        COMPUTE AB-WK-H-RSI (AB-WK-HX) ROUNDED =
062100           100 - (100 / (1 + (AB-WK-AVG-GANANCIA /
062200                               AB-WK-AVG-PERDIDA)))
062300     END-IF.
062400 341-DERIVA-RSI-E. EXIT.
062500
062600*----------------------------------------------------------------*
062700*    ACUMULA GANANCIA/PERDIDA DE UN RENGLON (SEMILLA SMA-14 O    *
062800*    SUAVIZADO DE WILDER) Y DESPACHA EL RSI                      *
062900*----------------------------------------------------------------*
063000 342-RSI-UN-RENGLON SECTION.
063100     SET AB-WK-HX TO AB-WK-I
063200     COMPUTE AB-WK-VARIACION-CIERRE =
063300        AB-WK-H-CIERRE (AB-WK-HX) -
063400        AB-WK-H-CIERRE (AB-WK-HX - 1)
063500     IF AB-WK-I <= 15
063600        IF AB-WK-VARIACION-CIERRE > 0
063700           ADD AB-WK-VARIACION-CIERRE TO AB-WK-SUMA-GANANCIA
063800        ELSE
063900           SUBTRACT AB-WK-VARIACION-CIERRE FROM
064000                    AB-WK-SUMA-PERDIDA
064100        END-IF
064200        IF AB-WK-I = 15
064300           COMPUTE AB-WK-AVG-GANANCIA =
064400                   AB-WK-SUMA-GANANCIA / 14
064500           COMPUTE AB-WK-AVG-PERDIDA =
064600                   AB-WK-SUMA-PERDIDA / 14
064700           PERFORM 341-DERIVA-RSI
064800        END-IF
064900     ELSE
065000        IF AB-WK-VARIACION-CIERRE > 0
065100           COMPUTE AB-WK-AVG-GANANCIA ROUNDED =
065200              (AB-WK-AVG-GANANCIA * 13 +
065300               AB-WK-VARIACION-CIERRE) / 14
065400           COMPUTE AB-WK-AVG-PERDIDA ROUNDED =
065500              (AB-WK-AVG-PERDIDA * 13) / 14
065600        ELSE
065700           COMPUTE AB-WK-AVG-GANANCIA ROUNDED =
065800              (AB-WK-AVG-GANANCIA * 13) / 14
065900           COMPUTE AB-WK-AVG-PERDIDA ROUNDED =
066000              (AB-WK-AVG-PERDIDA * 13 -
066100               AB-WK-VARIACION-CIERRE) / 14
066200        END-IF
066300        PERFORM 341-DERIVA-RSI
066400     END-IF.
066500 342-RSI-UN-RENGLON-E. EXIT.
066600
066700*----------------------------------------------------------------*
066800*    SELECCIONA EL RENGLON A ANALIZAR: EN CURRENT EL ULTIMO,     *
066900*    EN BACKTEST EL ULTIMO CON FECHA <= FECHA DE CORTE.  SE      *
067000*    EXIGEN AL MENOS 61 RENGLONES HASTA ESE PUNTO EN BACKTEST.   *
067100*----------------------------------------------------------------*
067200 400-SELECCIONA-INDICE-ANALISIS SECTION.
067300     MOVE 'N' TO AB-WK-INDICE-VALIDO-SW
067400     IF AB-WK-MODO-CORRIENTE
067500        MOVE AB-WK-TOTAL-RENGLONES TO AB-WK-INDICE-ANALISIS
067600        MOVE 'Y' TO AB-WK-INDICE-VALIDO-SW
067700     ELSE
067800        MOVE ZERO TO AB-WK-INDICE-ANALISIS
067900        PERFORM 401-BUSCA-INDICE-BACKTEST
068000           VARYING AB-WK-I FROM 1 BY 1
068100           UNTIL AB-WK-I > AB-WK-TOTAL-RENGLONES
068200        IF AB-WK-INDICE-ANALISIS >= 61
068300           MOVE 'Y' TO AB-WK-INDICE-VALIDO-SW
068400        END-IF
068500     END-IF.
068600 400-SELECCIONA-INDICE-ANALISIS-E. EXIT.
068700
068800*----------------------------------------------------------------*
068900*    BUSCA, AVANZANDO EN ORDEN CRONOLOGICO, EL ULTIMO RENGLON    *
069000*    CON FECHA MENOR O IGUAL A LA FECHA DE CORTE DEL BACKTEST    *
069100*----------------------------------------------------------------*
069200 401-BUSCA-INDICE-BACKTEST SECTION.
069300     SET AB-WK-HX TO AB-WK-I
069400     IF AB-WK-H-FECHA (AB-WK-HX) <=
069500        AB-WK-PARM-FECHA-BACKTEST
069600        MOVE AB-WK-I TO AB-WK-INDICE-ANALISIS
069700     END-IF.
069800 401-BUSCA-INDICE-BACKTEST-E. EXIT.
069900
070000******************************************************************
070100*     R E G L A S   B :   E X T R A C C I O N   D E
070200*     C A R A C T E R I S T I C A S   E N   E L   I N D I C E
070300******************************************************************
070400 500-EXTRAE-CARACTERISTICAS SECTION.
070500     SET AB-WK-HX TO AB-WK-INDICE-ANALISIS
070600     PERFORM 510-DETERMINA-PATRON-TENDENCIA
070700     PERFORM 520-CALCULA-LINEA-ANUAL
070800     PERFORM 530-DETERMINA-ESTADO-MACD
070900     PERFORM 540-DETERMINA-ESTADO-KDJ
071000     PERFORM 550-CALCULA-SOPORTE-PRESION
071100     PERFORM 560-CALCULA-VOLUMEN
071200     PERFORM 570-ARMA-TENDENCIA-5D.
071300 500-EXTRAE-CARACTERISTICAS-E. EXIT.
071400
071500*----------------------------------------------------------------*
071600*    B1 - PATRON DE TENDENCIA (MA-STATE)                         *
071700*----------------------------------------------------------------*
071800 510-DETERMINA-PATRON-TENDENCIA SECTION.
071900     EVALUATE TRUE
072000        WHEN AB-WK-INDICE-ANALISIS < 60
072100           MOVE 'INSUFFICIENT-DATA' TO AB-RS-PATRON-TENDENCIA
072200        WHEN AB-WK-H-MA5 (AB-WK-HX) > AB-WK-H-MA20 (AB-WK-HX)
072300         AND AB-WK-H-MA20 (AB-WK-HX) > AB-WK-H-MA60 (AB-WK-HX)
072400           MOVE 'BULL-ALIGNED' TO AB-RS-PATRON-TENDENCIA
072500        WHEN AB-WK-H-MA5 (AB-WK-HX) < AB-WK-H-MA20 (AB-WK-HX)
072600         AND AB-WK-H-MA20 (AB-WK-HX) < AB-WK-H-MA60 (AB-WK-HX)
072700           MOVE 'BEAR-ALIGNED' TO AB-RS-PATRON-TENDENCIA
072800        WHEN AB-WK-H-CIERRE (AB-WK-HX) > AB-WK-H-MA60 (AB-WK-HX)
072900         AND AB-WK-H-MA5 (AB-WK-HX) > AB-WK-H-MA20 (AB-WK-HX)
073000           MOVE 'REBOUND-TREND' TO AB-RS-PATRON-TENDENCIA
073100        WHEN OTHER
073200           MOVE 'SIDEWAYS' TO AB-RS-PATRON-TENDENCIA
073300     END-EVALUATE.
073400 510-DETERMINA-PATRON-TENDENCIA-E. EXIT.
073500
073600*----------------------------------------------------------------*
073700*    B2 - LINEA ANUAL (DISTANCIA AL MA250)                       *
073800*----------------------------------------------------------------*
073900 520-CALCULA-LINEA-ANUAL SECTION.
074000     IF AB-WK-INDICE-ANALISIS >= 250
074100        COMPUTE AB-RS-DISTANCIA-LINEA-ANUAL ROUNDED =
074200           (AB-WK-H-CIERRE (AB-WK-HX) - AB-WK-H-MA250 (AB-WK-HX))
074300           / AB-WK-H-MA250 (AB-WK-HX) * 100
074400        MOVE AB-RS-DISTANCIA-LINEA-ANUAL TO
074500                AB-S1-MASCARA-DIST-ANUAL
074600        MOVE ZERO TO AB-S1-INICIO-MASCARA
074700        INSPECT AB-S1-MASCARA-DIST-ANUAL TALLYING
074800                AB-S1-INICIO-MASCARA FOR LEADING SPACE
074900        ADD 1 TO AB-S1-INICIO-MASCARA
075000        IF AB-WK-H-CIERRE (AB-WK-HX) > AB-WK-H-MA250 (AB-WK-HX)
075100           STRING 'ABOVE-YEAR-LINE'
075200             AB-S1-MASCARA-DIST-ANUAL (AB-S1-INICIO-MASCARA:)
075300                  DELIMITED BY SIZE INTO AB-RS-ESTADO-LINEA-ANUAL
075400        ELSE
075500           STRING 'BELOW-YEAR-LINE'
075600             AB-S1-MASCARA-DIST-ANUAL (AB-S1-INICIO-MASCARA:)
075700                  DELIMITED BY SIZE INTO AB-RS-ESTADO-LINEA-ANUAL
075800        END-IF
075900     ELSE
076000        MOVE ZERO TO AB-RS-DISTANCIA-LINEA-ANUAL
076100        MOVE 'NO-DATA' TO AB-RS-ESTADO-LINEA-ANUAL
076200     END-IF.
076300 520-CALCULA-LINEA-ANUAL-E. EXIT.
076400
076500*----------------------------------------------------------------*
076600*    B3 - ESTADO DEL MACD (COMPARACION DE NIVEL, NO DE CRUCE)    *
076700*----------------------------------------------------------------*
076800 530-DETERMINA-ESTADO-MACD SECTION.
076900     IF AB-WK-H-DIF (AB-WK-HX) > AB-WK-H-DEA (AB-WK-HX)
077000        MOVE 'GOLDEN-CROSS' TO AB-RS-ESTADO-MACD
077100        MOVE 'Y' TO AB-WK-COND2-MACD-SW
077200     ELSE
077300        MOVE 'DEAD-CROSS' TO AB-RS-ESTADO-MACD
077400        MOVE 'N' TO AB-WK-COND2-MACD-SW
077500     END-IF.
077600 530-DETERMINA-ESTADO-MACD-E. EXIT.
077700
077800*----------------------------------------------------------------*
077900*    B4 - ESTADO DEL KDJ                                         *
078000*----------------------------------------------------------------*
078100 540-DETERMINA-ESTADO-KDJ SECTION.
078200     IF AB-WK-H-K (AB-WK-HX) > AB-WK-H-D (AB-WK-HX)
078300        MOVE 'GOLDEN-CROSS' TO AB-RS-ESTADO-KDJ
078400        MOVE 'Y' TO AB-WK-COND2-KDJ-SW
078500     ELSE
078600        MOVE 'DEAD-CROSS' TO AB-RS-ESTADO-KDJ
078700        MOVE 'N' TO AB-WK-COND2-KDJ-SW
078800     END-IF.
078900 540-DETERMINA-ESTADO-KDJ-E. EXIT.
079000
079100*----------------------------------------------------------------*
079200*    B5 - SOPORTE Y PRESION (VENTANA DE 31 RENGLONES, TRUNCADA   *
079300*    AL INICIO DE LA SERIE)                                      *
079400*----------------------------------------------------------------*
079500 550-CALCULA-SOPORTE-PRESION SECTION.
079600     COMPUTE AB-S1-VENTANA-B5-INICIO = AB-WK-INDICE-ANALISIS - 30
079700     IF AB-S1-VENTANA-B5-INICIO < 1
079800        MOVE 1 TO AB-S1-VENTANA-B5-INICIO
079900     END-IF
080000     MOVE AB-WK-H-MAXIMO (AB-S1-VENTANA-B5-INICIO) TO
080100          AB-WK-MAXIMO-VENTANA
080200     MOVE AB-WK-H-MINIMO (AB-S1-VENTANA-B5-INICIO) TO
080300          AB-WK-MINIMO-VENTANA
080400     PERFORM 551-BUSCA-MAXMIN-B5
080500        VARYING AB-WK-HX2 FROM AB-S1-VENTANA-B5-INICIO BY 1
080600        UNTIL AB-WK-HX2 > AB-WK-INDICE-ANALISIS
080700     MOVE AB-WK-MAXIMO-VENTANA TO AB-RS-NIVEL-PRESION
080800     MOVE AB-WK-MINIMO-VENTANA TO AB-RS-NIVEL-SOPORTE
080900     COMPUTE AB-RS-DISTANCIA-PRESION ROUNDED =
081000        (AB-WK-MAXIMO-VENTANA - AB-WK-H-CIERRE (AB-WK-HX))
081100        / AB-WK-H-CIERRE (AB-WK-HX) * 100
081200     COMPUTE AB-RS-DISTANCIA-SOPORTE ROUNDED =
081300        (AB-WK-H-CIERRE (AB-WK-HX) - AB-WK-MINIMO-VENTANA)
081400        / AB-WK-H-CIERRE (AB-WK-HX) * 100.
081500 550-CALCULA-SOPORTE-PRESION-E. EXIT.
081600
081700*----------------------------------------------------------------*
081800*    ACTUALIZA MAXIMO/MINIMO DE LA VENTANA DE 31 RENGLONES       *
081900*----------------------------------------------------------------*
082000 551-BUSCA-MAXMIN-B5 SECTION.
082100     IF AB-WK-H-MAXIMO (AB-WK-HX2) > AB-WK-MAXIMO-VENTANA
082200        MOVE AB-WK-H-MAXIMO (AB-WK-HX2) TO
082300             AB-WK-MAXIMO-VENTANA
082400     END-IF
082500     IF AB-WK-H-MINIMO (AB-WK-HX2) < AB-WK-MINIMO-VENTANA
082600        MOVE AB-WK-H-MINIMO (AB-WK-HX2) TO
082700             AB-WK-MINIMO-VENTANA
082800     END-IF.
082900 551-BUSCA-MAXMIN-B5-E. EXIT.
083000
083100*----------------------------------------------------------------*
083200*    B6 - RAZON Y ESTADO DE VOLUMEN                              *
083300*----------------------------------------------------------------*
083400 560-CALCULA-VOLUMEN SECTION.
083500     IF AB-WK-INDICE-ANALISIS >= 5 AND
083600        AB-WK-H-VOLMA5 (AB-WK-HX) > 0
083700        COMPUTE AB-RS-RAZON-VOLUMEN ROUNDED =
083800           AB-WK-H-VOLUMEN (AB-WK-HX) / AB-WK-H-VOLMA5 (AB-WK-HX)
083900     ELSE
084000        MOVE ZERO TO AB-RS-RAZON-VOLUMEN
084100     END-IF
084200     IF AB-RS-RAZON-VOLUMEN > 1.2
084300        MOVE 'HIGH-VOLUME' TO AB-RS-ESTADO-VOLUMEN
084400     ELSE
084500        MOVE 'LOW-VOLUME' TO AB-RS-ESTADO-VOLUMEN
084600     END-IF.
084700 560-CALCULA-VOLUMEN-E. EXIT.
084800
084900*----------------------------------------------------------------*
085000*    B7 - CADENA DE TENDENCIA DE LOS ULTIMOS 5 CIERRES           *
085100*----------------------------------------------------------------*
085200 570-ARMA-TENDENCIA-5D SECTION.
085300     MOVE SPACES TO AB-WK-R-TENDENCIA-5D
085400     COMPUTE AB-S1-VENTANA-B5-INICIO = AB-WK-INDICE-ANALISIS - 4
085500     IF AB-S1-VENTANA-B5-INICIO < 1
085600        MOVE 1 TO AB-S1-VENTANA-B5-INICIO
085700     END-IF
085800     MOVE ZERO TO AB-S1-K5
085900     PERFORM 571-ARMA-TENDENCIA-UN-DIA
086000        VARYING AB-WK-HX2 FROM AB-S1-VENTANA-B5-INICIO BY 1
086100        UNTIL AB-WK-HX2 > AB-WK-INDICE-ANALISIS
086200     MOVE AB-WK-R-TENDENCIA-5D TO AB-RS-TENDENCIA-5D.
086300 570-ARMA-TENDENCIA-5D-E. EXIT.
086400
086500*----------------------------------------------------------------*
086600*    AGREGA UN CIERRE MAS A LA CADENA DE TENDENCIA, CON '->'     *
086700*    COMO SEPARADOR A PARTIR DEL SEGUNDO CIERRE                  *
086800*----------------------------------------------------------------*
086900 571-ARMA-TENDENCIA-UN-DIA SECTION.
087000     COMPUTE AB-S1-MASCARA-CIERRE-5D ROUNDED =
087100             AB-WK-H-CIERRE (AB-WK-HX2)
087200     IF AB-S1-K5 = 0
087300        STRING AB-S1-MASCARA-CIERRE-5D DELIMITED BY SIZE
087400               INTO AB-WK-R-TENDENCIA-5D
087500     ELSE
087600        STRING AB-WK-R-TENDENCIA-5D DELIMITED BY SPACE
087700               '->' AB-S1-MASCARA-CIERRE-5D DELIMITED BY SIZE
087800               INTO AB-WK-R-TENDENCIA-5D
087900     END-IF
088000     ADD 1 TO AB-S1-K5.
088100 571-ARMA-TENDENCIA-UN-DIA-E. EXIT.
088200
088300******************************************************************
088400*     R E G L A S   D :   F I L T R O   D E   E S T R A T E G I A
088500******************************************************************
088600 600-FILTRO-ESTRATEGIA SECTION.
088700     MOVE 'N' TO AB-WK-COND1-SW
088800     MOVE 'N' TO AB-WK-TITULO-PASA-FILTRO-SW
088900     IF AB-WK-H-CIERRE (AB-WK-HX) > AB-WK-H-MA20 (AB-WK-HX)
089000        MOVE 'Y' TO AB-WK-COND1-SW
089100     END-IF
089200     IF AB-WK-COND1 OR AB-WK-COND2-MACD OR AB-WK-COND2-KDJ
089300        MOVE 'Y' TO AB-WK-TITULO-PASA-FILTRO-SW
089400     END-IF
089500     PERFORM 610-ARMA-RAZON-COINCIDENCIA.
089600 600-FILTRO-ESTRATEGIA-E. EXIT.
089700
089800*----------------------------------------------------------------*
089900*    D2 - RAZON DE COINCIDENCIA: CONCATENA LAS ETIQUETAS DE      *
090000*    LAS CONDICIONES QUE SE CUMPLEN, UNIDAS CON '+'              *
090100*----------------------------------------------------------------*
090200 610-ARMA-RAZON-COINCIDENCIA SECTION.
090300     MOVE SPACES TO AB-WK-R-RAZON
090400     IF AB-WK-COND1
090500        MOVE 'ABOVE-MONTH-LINE' TO AB-WK-R-RAZON
090600     END-IF
090700     IF AB-WK-COND2-MACD
090800        PERFORM 611-AGREGA-ETIQUETA-RAZON
090900     END-IF
091000     IF AB-RS-RAZON-VOLUMEN > 1.5
091100        PERFORM 612-AGREGA-ETIQUETA-VOLUMEN
091200     END-IF
091300     IF AB-WK-R-RAZON = SPACES
091400        MOVE 'WATCHLIST-ONLY' TO AB-RS-RAZON-COINCIDENCIA
091500     ELSE
091600        MOVE AB-WK-R-RAZON TO AB-RS-RAZON-COINCIDENCIA
091700     END-IF.
091800 610-ARMA-RAZON-COINCIDENCIA-E. EXIT.
091900
092000*----------------------------------------------------------------*
092100*    AGREGA UNA ETIQUETA MAS A LA RAZON, CON '+' SI YA HABIA     *
092200*    ALGUNA ETIQUETA CARGADA                                     *
092300*----------------------------------------------------------------*
092400 611-AGREGA-ETIQUETA-RAZON SECTION.
092500     IF AB-WK-R-RAZON = SPACES
092600        MOVE 'MACD-GOLDEN-CROSS' TO AB-WK-R-RAZON
092700     ELSE
092800        STRING AB-WK-R-RAZON DELIMITED BY SPACE
092900               '+MACD-GOLDEN-CROSS' DELIMITED BY SIZE
093000               INTO AB-WK-R-RAZON
093100     END-IF.
093200 611-AGREGA-ETIQUETA-RAZON-E. EXIT.
093300
093400 612-AGREGA-ETIQUETA-VOLUMEN SECTION.
093500     IF AB-WK-R-RAZON = SPACES
093600        MOVE 'HIGH-VOLUME' TO AB-WK-R-RAZON
093700     ELSE
093800        STRING AB-WK-R-RAZON DELIMITED BY SPACE
093900               '+HIGH-VOLUME' DELIMITED BY SIZE
094000               INTO AB-WK-R-RAZON
094100     END-IF.
094200 612-AGREGA-ETIQUETA-VOLUMEN-E. EXIT.
094300
094400******************************************************************
094500*     R E G L A   E :   R E T O R N O S   D E   B A C K T E S T
094600******************************************************************
094700 700-CALCULA-RETORNOS-BACKTEST SECTION.
094800     MOVE ZERO TO AB-RS-RETORNO-T5 AB-RS-RETORNO-T10
094900     MOVE ZERO TO AB-RS-RETORNO-T30 AB-RS-GANANCIA-MAXIMA
095000     COMPUTE AB-S1-FUTUROS-DISPONIBLES =
095100             AB-WK-TOTAL-RENGLONES - AB-WK-INDICE-ANALISIS
095200     IF AB-WK-MODO-BACKTEST AND AB-S1-FUTUROS-DISPONIBLES > 0
095300        PERFORM 710-CALCULA-GANANCIA-MAXIMA
095400        IF AB-S1-FUTUROS-DISPONIBLES >= 5
095500           PERFORM 720-CALCULA-RETORNO-TN
095600        END-IF
095700     END-IF.
095800 700-CALCULA-RETORNOS-BACKTEST-E. EXIT.
095900
096000*----------------------------------------------------------------*
096100*    GANANCIA MAXIMA SOBRE LOS PRIMEROS 30 RENGLONES FUTUROS     *
096200*----------------------------------------------------------------*
096300 710-CALCULA-GANANCIA-MAXIMA SECTION.
096400     COMPUTE AB-WK-VENTANA-INICIO = AB-WK-INDICE-ANALISIS + 1
096500     COMPUTE AB-S1-VENTANA-MAX-FUTURO = AB-WK-INDICE-ANALISIS + 30
096600     IF AB-S1-VENTANA-MAX-FUTURO > AB-WK-TOTAL-RENGLONES
096700        MOVE AB-WK-TOTAL-RENGLONES TO AB-S1-VENTANA-MAX-FUTURO
096800     END-IF
096900     MOVE AB-WK-H-MAXIMO (AB-WK-VENTANA-INICIO) TO
097000          AB-WK-MAXIMO-VENTANA
097100     PERFORM 711-BUSCA-MAXIMO-FUTURO
097200        VARYING AB-WK-HX2 FROM AB-WK-VENTANA-INICIO BY 1
097300        UNTIL AB-WK-HX2 > AB-S1-VENTANA-MAX-FUTURO
097400     COMPUTE AB-RS-GANANCIA-MAXIMA ROUNDED =
097500        (AB-WK-MAXIMO-VENTANA - AB-WK-H-CIERRE (AB-WK-HX))
097600        / AB-WK-H-CIERRE (AB-WK-HX) * 100.
097700 710-CALCULA-GANANCIA-MAXIMA-E. EXIT.
097800
097900*----------------------------------------------------------------*
098000*    ACTUALIZA EL MAXIMO DE LA VENTANA DE 30 RENGLONES FUTUROS   *
098100*----------------------------------------------------------------*
098200 711-BUSCA-MAXIMO-FUTURO SECTION.
098300     IF AB-WK-H-MAXIMO (AB-WK-HX2) > AB-WK-MAXIMO-VENTANA
098400        MOVE AB-WK-H-MAXIMO (AB-WK-HX2) TO
098500             AB-WK-MAXIMO-VENTANA
098600     END-IF.
098700 711-BUSCA-MAXIMO-FUTURO-E. EXIT.
098800
098900*----------------------------------------------------------------*
099000*    RETORNOS PUNTUALES A T+5, T+10 Y T+30, SI HAY SUFICIENTES   *
099100*    RENGLONES FUTUROS PARA CADA PLAZO                           *
099200*----------------------------------------------------------------*
099300 720-CALCULA-RETORNO-TN SECTION.
099400     COMPUTE AB-RS-RETORNO-T5 ROUNDED =
099500        (AB-WK-H-CIERRE (AB-WK-INDICE-ANALISIS + 5) -
099600         AB-WK-H-CIERRE (AB-WK-HX)) /
099700         AB-WK-H-CIERRE (AB-WK-HX) * 100
099800     IF AB-S1-FUTUROS-DISPONIBLES >= 10
099900        COMPUTE AB-RS-RETORNO-T10 ROUNDED =
100000           (AB-WK-H-CIERRE (AB-WK-INDICE-ANALISIS + 10) -
100100            AB-WK-H-CIERRE (AB-WK-HX)) /
100200            AB-WK-H-CIERRE (AB-WK-HX) * 100
100300     END-IF
100400     IF AB-S1-FUTUROS-DISPONIBLES >= 30
100500        COMPUTE AB-RS-RETORNO-T30 ROUNDED =
100600           (AB-WK-H-CIERRE (AB-WK-INDICE-ANALISIS + 30) -
100700            AB-WK-H-CIERRE (AB-WK-HX)) /
100800            AB-WK-H-CIERRE (AB-WK-HX) * 100
100900     END-IF.
101000 720-CALCULA-RETORNO-TN-E. EXIT.
101100
101200*----------------------------------------------------------------*
101300*    ARMA Y ESCRIBE EL REGISTRO DE RESULTADO DEL TAMIZADO        *
101400*----------------------------------------------------------------*
101500 800-ESCRIBE-RESULTADO SECTION.
101600     MOVE AB-WK-CODIGO-ACTUAL       TO AB-RS-CODIGO-TITULO
101700     MOVE AB-WK-NOMBRE-ACTUAL       TO AB-RS-NOMBRE-TITULO
101800     MOVE AB-WK-H-FECHA (AB-WK-HX)  TO AB-RS-FECHA-ANALISIS
101900     MOVE AB-WK-H-CIERRE (AB-WK-HX) TO AB-RS-PRECIO-COMPRA
102000     MOVE AB-WK-H-RSI (AB-WK-HX)    TO AB-RS-RSI-14
102100     IF AB-WK-TITULO-ES-FAVORITO
102200        MOVE 'Y' TO AB-RS-ES-FAVORITO
102300     ELSE
102400        MOVE 'N' TO AB-RS-ES-FAVORITO
102500     END-IF
102600     WRITE AB-RS-REGISTRO
102700     IF FS-AB-RESULTADOS = 0
102800        ADD 1 TO AB-WK-TITULOS-CALIFICADOS
102900        ADD 1 TO AB-WK-RENGLONES-ESCRITOS
103000     ELSE
103100        DISPLAY '>>> ERROR AL ESCRIBIR RESULTADO, STATUS: '
103200                FS-AB-RESULTADOS UPON CONSOLE
103300     END-IF.
103400 800-ESCRIBE-RESULTADO-E. EXIT.
103500
103600*----------------------------------------------------------------*
103700*    RESUMEN DE FIN DE CORRIDA                                   *
103800*----------------------------------------------------------------*
103900 900-ESTADISTICAS SECTION.
104000     DISPLAY '===========================================' UPON
104100             CONSOLE
104200     DISPLAY '   ESTADISTICAS DEL TAMIZADO TECNICO' UPON CONSOLE
104300     MOVE AB-WK-TITULOS-LEIDOS TO AB-S1-MASCARA-CONTADOR
104400     DISPLAY 'TITULOS LEIDOS        : ' AB-S1-MASCARA-CONTADOR
104500             UPON CONSOLE
104600     MOVE AB-WK-TITULOS-ELEGIBLES TO AB-S1-MASCARA-CONTADOR
104700     DISPLAY 'TITULOS ELEGIBLES     : ' AB-S1-MASCARA-CONTADOR
104800             UPON CONSOLE
104900     MOVE AB-WK-TITULOS-CALIFICADOS TO AB-S1-MASCARA-CONTADOR
105000     DISPLAY 'TITULOS CALIFICADOS   : ' AB-S1-MASCARA-CONTADOR
105100             UPON CONSOLE
105200     MOVE AB-WK-TITULOS-DESCARTADOS TO AB-S1-MASCARA-CONTADOR
105300     DISPLAY 'TITULOS CON ERROR     : ' AB-S1-MASCARA-CONTADOR
105400             UPON CONSOLE
105500     DISPLAY '===========================================' UPON
105600             CONSOLE.
105700 900-ESTADISTICAS-E. EXIT.
105800
105900*----------------------------------------------------------------*
106000*    CIERRE DE ARCHIVOS DE LA CORRIDA                            *
106100*----------------------------------------------------------------*
106200 990-CIERRA-ARCHIVOS SECTION.
106300     CLOSE AB-PRECIOS AB-FAVORITOS AB-RESULTADOS.
106400 990-CIERRA-ARCHIVOS-E. EXIT.
