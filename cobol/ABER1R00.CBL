000100******************************************************************
000200* FECHA       : 03/06/2024                                       *
000300* PROGRAMADOR : JORGE CARLOS ARRIOLA (JCAR)                      *
000400* INSTALACION : DEPARTAMENTO DE ANALISIS BURSATIL                *
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* PROGRAMA    : ABER1R00                                         *
000700* TIPO        : SUBRUTINA (CALLED)                               *
000800* DESCRIPCION : RUTINA COMUN DE REPORTE DE FILE STATUS.  RECIBE  *
000900*             : EL NOMBRE DEL PROGRAMA, EL ARCHIVO, LA ACCION Y  *
001000*             : EL STATUS DEVUELTO POR EL VERBO COBOL Y ARMA UNA *
001100*             : LINEA DE DIAGNOSTICO UNIFORME PARA CONSOLA.      *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA, ES LLAMADA DESDE OTROS PROGRAMAS      *
001400* INSTALADO   : 05/06/2024                                       *
001500* BPM/RATIONAL: 441915                                           *
001600******************************************************************
001700*----------------------------------------------------------------*
001800*            B I T A C O R A   D E   C A M B I O S               *
001900*----------------------------------------------------------------*
002000*  03/06/2024  JCAR  TCK-4512  VERSION ORIGINAL, NACE JUNTO CON
002100*                              EL MODO BACKTEST DE ABSC1B01
002200*  18/07/2024  JCAR  TCK-4560  SE AGREGA EL DESGLOSE DEL STATUS
002300*                              EN CLASE/VALOR PARA LOS STATUS DE
002400*                              DOS DIGITOS (IO-ERROR EXTENDIDO)
002500*  22/01/2025  MESL  TCK-4833  SE ESTANDARIZA EL ANCHO DEL CAMPO
002600*                              ARCHIVO A 14 POSICIONES PARA DAR
002700*                              CABIDA A AB-RESULTADOS
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. ABER1R00.
003100 AUTHOR. JORGE CARLOS ARRIOLA.
003200 INSTALLATION. DEPARTAMENTO DE ANALISIS BURSATIL.
003300 DATE-WRITTEN. 03/06/2024.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE ANALISIS BURSATIL.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400*   CONTADOR DE LLAMADAS, SOLO PARA CONTROL DE TRAZA EN PRUEBAS  *
004500*----------------------------------------------------------------*
004600 77  ER-K1                       PIC 9(04) COMP VALUE ZERO.
004700*----------------------------------------------------------------*
004800*   FECHA Y HORA DE LA CORRIDA, PARA AMARRAR EL DIAGNOSTICO CON  *
004900*   EL RENGLON DEL JOBLOG QUE LO PRODUJO                         *
005000*----------------------------------------------------------------*
005100 01  ER-WK-FECHA-HORA-SISTEMA.
005200     05  ER-WK-FH-FECHA          PIC 9(08).
005300     05  ER-WK-FH-HORA           PIC 9(08).
005400     05  FILLER                  PIC X(04) VALUE SPACES.
005500 01  ER-WK-FH-DESGLOSE REDEFINES
005600     ER-WK-FECHA-HORA-SISTEMA.
005700     05  ER-WK-FH-ANIO           PIC 9(04).
005800     05  ER-WK-FH-MES            PIC 9(02).
005900     05  ER-WK-FH-DIA            PIC 9(02).
006000     05  ER-WK-FH-HHMMSSCC       PIC 9(08).
006100     05  FILLER                  PIC X(04).
006200*----------------------------------------------------------------*
006300*   LINEA DE DIAGNOSTICO QUE SE DESPLIEGA EN CONSOLA             *
006400*----------------------------------------------------------------*
006500 01  ER-LINEA-DIAGNOSTICO.
006600     05  ER-LD-LITERAL           PIC X(16) VALUE
006700         '>>> FILE STATUS'.
006800     05  FILLER                  PIC X(01) VALUE SPACE.
006900     05  ER-LD-PROGRAMA          PIC X(08).
007000     05  FILLER                  PIC X(01) VALUE SPACE.
007100     05  ER-LD-ARCHIVO           PIC X(14).
007200     05  FILLER                  PIC X(01) VALUE SPACE.
007300     05  ER-LD-ACCION            PIC X(08).
007400     05  FILLER                  PIC X(01) VALUE SPACE.
007500     05  ER-LD-STATUS-EDIT       PIC ZZ9.
007600     05  FILLER                  PIC X(15) VALUE SPACES.
007700*----------------------------------------------------------------*
007800*   AREA DE TRABAJO PARA DESGLOSAR EL STATUS DE DOS DIGITOS EN   *
007900*   CLASE (1ER DIGITO) Y VALOR (2DO DIGITO), ESTILO IO-ERROR     *
008000*----------------------------------------------------------------*
008100 01  ER-WK-STATUS-NUMERICO       PIC 9(02) VALUE ZERO.
008200 01  ER-WK-STATUS-ALFA REDEFINES
008300     ER-WK-STATUS-NUMERICO.
008400     05  ER-WK-STATUS-CLASE      PIC 9(01).
008500     05  ER-WK-STATUS-VALOR      PIC 9(01).
008600*----------------------------------------------------------------*
008700*   TEXTO DE LA CLASE DE STATUS, PARA EL SEGUNDO RENGLON DEL     *
008800*   MENSAJE.  SE ARMA COMO TABLA PARA EVITAR UNA CASCADA DE IF.  *
008900*----------------------------------------------------------------*
009000 01  ER-TABLA-CLASES.
009100     05  FILLER                  PIC X(20) VALUE
009200         'OK-CON-AVISO        '.
009300     05  FILLER                  PIC X(20) VALUE
009400         'FIN-DE-ARCHIVO      '.
009500     05  FILLER                  PIC X(20) VALUE
009600         'LLAVE INVALIDA      '.
009700     05  FILLER                  PIC X(20) VALUE
009800         'ERROR PERMANENTE    '.
009900     05  FILLER                  PIC X(20) VALUE
010000         'ERROR LOGICO        '.
010100     05  FILLER                  PIC X(20) VALUE
010200         'ERROR DE CONFIG.    '.
010300     05  FILLER                  PIC X(20) VALUE
010400         'LIMITE DE ARCHIVO   '.
010500     05  FILLER                  PIC X(20) VALUE
010600         'ATRIBUTOS EN CONFLI'.
010700     05  FILLER                  PIC X(20) VALUE
010800         'NO DISPONIBLE       '.
010900     05  FILLER                  PIC X(20) VALUE
011000         'STATUS EXTENDIDO    '.
011100 01  ER-TABLA-CLASES-R REDEFINES
011200     ER-TABLA-CLASES.
011300     05  ER-TC-DESCRIPCION OCCURS 10 TIMES
011400                           INDEXED BY ER-TX PIC X(20).
011500 LINKAGE SECTION.
011600*----------------------------------------------------------------*
011700*   PARAMETROS QUE ENVIA EL PROGRAMA LLAMADOR.  LOS ANCHOS DEBEN *
011800*   COINCIDIR CON LOS DE LAS AREAS DE ARGUMENTOS DEL LLAMADOR.   *
011900*----------------------------------------------------------------*
012000 01  ER-PARM-PROGRAMA            PIC X(08).
012100 01  ER-PARM-ARCHIVO             PIC X(14).
012200 01  ER-PARM-ACCION              PIC X(08).
012300 01  ER-PARM-STATUS              PIC 9(02).
012400 PROCEDURE DIVISION USING ER-PARM-PROGRAMA, ER-PARM-ARCHIVO,
012500                           ER-PARM-ACCION, ER-PARM-STATUS.
012600*----------------------------------------------------------------*
012700*    ARMA Y DESPLIEGA LA LINEA DE DIAGNOSTICO; DEVUELVE EL       *
012800*    CONTROL AL PROGRAMA LLAMADOR SIN ALTERAR SU FILE STATUS.    *
012900*----------------------------------------------------------------*
013000 100-PRINCIPAL SECTION.
013100     ADD 1 TO ER-K1
013200     ACCEPT ER-WK-FH-FECHA FROM DATE YYYYMMDD
013300     ACCEPT ER-WK-FH-HORA  FROM TIME
013400     MOVE ER-PARM-PROGRAMA TO ER-LD-PROGRAMA
013500     MOVE ER-PARM-ARCHIVO  TO ER-LD-ARCHIVO
013600     MOVE ER-PARM-ACCION   TO ER-LD-ACCION
013700     MOVE ER-PARM-STATUS   TO ER-LD-STATUS-EDIT
013800     MOVE ER-PARM-STATUS   TO ER-WK-STATUS-NUMERICO
013900     DISPLAY ER-LINEA-DIAGNOSTICO UPON CONSOLE
014000     DISPLAY '    FECHA-HORA: ' ER-WK-FH-ANIO '-' ER-WK-FH-MES
014100             '-' ER-WK-FH-DIA UPON CONSOLE
014200     PERFORM 200-DESPLIEGA-CLASE
014300     GOBACK.
014400 100-PRINCIPAL-E. EXIT.
014500
014600*----------------------------------------------------------------*
014700*    TRADUCE EL PRIMER DIGITO DEL STATUS A SU DESCRIPCION Y LA   *
014800*    DESPLIEGA EN UN SEGUNDO RENGLON.  SI EL DIGITO NO CAE EN LA *
014900*    TABLA (NUNCA DEBERIA), SE OMITE EL SEGUNDO RENGLON.         *
015000*----------------------------------------------------------------*
015100 200-DESPLIEGA-CLASE SECTION.
015200     IF ER-WK-STATUS-CLASE NUMERIC AND ER-WK-STATUS-CLASE > 0
015300        SET ER-TX TO ER-WK-STATUS-CLASE
015400        DISPLAY '    CLASE: ' ER-TC-DESCRIPCION (ER-TX)
015500                UPON CONSOLE
015600     END-IF.
015700 200-DESPLIEGA-CLASE-E. EXIT.
