000100*****************************************************************
000200*               A B R S 1 R E G   -   R E G I S T R O   D E      *
000300*               R E S U L T A D O   D E   T A M I Z A D O        *
000400*****************************************************************
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* COPYLIB     : ABRS1REG                                         *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA CON LOS TITULOS     *
000800*             : QUE PASARON EL TAMIZADO TECNICO (SCREENING).     *
000900*             : UN REGISTRO POR TITULO CALIFICADO, SIN ENCABE-   *
001000*             : ZADOS NI QUIEBRES DE CONTROL.                    *
001100*****************************************************************
001200*--------------------------------------------------------------*
001300*    19/02/2024  MESL  TCK-4471  VERSION ORIGINAL DEL COPYLIB
001400*    03/06/2024  MESL  TCK-4512  SE AGREGAN CAMPOS DE BACKTEST
001500*    22/01/2025  MESL  TCK-4833  SE AGREGA TENDENCIA-5D Y RAZON
001600*--------------------------------------------------------------*
001700 01  AB-RS-REGISTRO.
001800     05  AB-RS-CODIGO-TITULO        PIC X(10).
001900     05  AB-RS-NOMBRE-TITULO        PIC X(20).
002000     05  AB-RS-FECHA-ANALISIS       PIC X(10).
002100     05  AB-RS-FECHA-ANALISIS-R REDEFINES
002200         AB-RS-FECHA-ANALISIS.
002300         10  AB-RS-FA-ANIO          PIC X(04).
002400         10  FILLER                 PIC X(01).
002500         10  AB-RS-FA-MES           PIC X(02).
002600         10  FILLER                 PIC X(01).
002700         10  AB-RS-FA-DIA           PIC X(02).
002800     05  AB-RS-PRECIO-COMPRA        PIC S9(7)V9(3).
002900     05  AB-RS-RSI-14               PIC S9(3)V9(2).
003000     05  AB-RS-RAZON-VOLUMEN        PIC S9(5)V9(2).
003100*        NOTA: LAS ETIQUETAS 'INSUFFICIENT-DATA', 'GOLDEN-CROSS'
003200*        Y 'HIGH-VOLUME' EXCEDEN LA LONGITUD DE SU CAMPO Y SE
003300*        GRABAN TRUNCADAS A LA DERECHA; LA CONDICION REAL SE
003400*        EVALUA SOBRE LOS INDICADORES DE AB-WK1REG, NO SOBRE
003500*        ESTE CAMPO DE SALIDA.
003600     05  AB-RS-PATRON-TENDENCIA     PIC X(12).
003700     05  AB-RS-ESTADO-LINEA-ANUAL   PIC X(20).
003800     05  AB-RS-DISTANCIA-LINEA-ANUAL PIC S9(5)V9(1).
003900     05  AB-RS-ESTADO-MACD          PIC X(10).
004000     05  AB-RS-ESTADO-KDJ           PIC X(10).
004100     05  AB-RS-ESTADO-VOLUMEN       PIC X(10).
004200     05  AB-RS-NIVEL-PRESION        PIC S9(7)V9(2).
004300     05  AB-RS-NIVEL-SOPORTE        PIC S9(7)V9(2).
004400     05  AB-RS-DISTANCIA-PRESION    PIC S9(5)V9(1).
004500     05  AB-RS-DISTANCIA-SOPORTE    PIC S9(5)V9(1).
004600     05  AB-RS-TENDENCIA-5D         PIC X(60).
004700     05  AB-RS-RAZON-COINCIDENCIA   PIC X(40).
004800     05  AB-RS-ES-FAVORITO          PIC X(01).
004900         88  AB-RS-ES-FAVORITO-SI         VALUE 'Y'.
005000         88  AB-RS-ES-FAVORITO-NO         VALUE 'N'.
005100*--------------------------------------------------------------*
005200*    AREA EXCLUSIVA DE BACKTEST (RETORNOS A FUTURO).  EN MODO   *
005300*    CURRENT ESTOS CAMPOS VIAJAN EN CERO.                       *
005400*--------------------------------------------------------------*
005500     05  AB-RS-AREA-BACKTEST.
005600         10  AB-RS-RETORNO-T5       PIC S9(5)V9(2).
005700         10  AB-RS-RETORNO-T10      PIC S9(5)V9(2).
005800         10  AB-RS-RETORNO-T30      PIC S9(5)V9(2).
005900         10  AB-RS-GANANCIA-MAXIMA  PIC S9(5)V9(2).
006000     05  AB-RS-AREA-BACKTEST-R REDEFINES
006100         AB-RS-AREA-BACKTEST.
006200         10  AB-RS-RETORNOS-TABLA   PIC S9(5)V9(2) OCCURS 4 TIMES.
006300     05  FILLER                     PIC X(11).
006400*--------------------------------------------------------------*
006500*    LONGITUD TOTAL DEL REGISTRO: 300 POSICIONES                *
006600*--------------------------------------------------------------*
