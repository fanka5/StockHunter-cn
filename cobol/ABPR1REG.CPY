000100*****************************************************************
000200*               A B P R 1 R E G   -   H I S T O R I A L          *
000300*               D I A R I O   D E   P R E C I O S                *
000400*****************************************************************
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* COPYLIB     : ABPR1REG                                         *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE HISTORIAL DE PRECIOS
000800*             : DIARIOS POR TITULO.  EL ARCHIVO VIENE CONCATE-   *
000900*             : NADO: UN REGISTRO ENCABEZADO (TIPO 'H') POR CADA *
001000*             : TITULO SEGUIDO DE SUS REGISTROS DETALLE (TIPO    *
001100*             : 'D') EN ORDEN CRONOLOGICO ASCENDENTE.            *
001200*****************************************************************
001300*--------------------------------------------------------------*
001400*    19/02/2024  MESL  TCK-4471  VERSION ORIGINAL DEL COPYLIB
001500*    03/06/2024  MESL  TCK-4512  SE AGREGA VOLUMEN DE 12 DIGITOS
001600*    11/11/2025  JCAR  TCK-5190  SE DOCUMENTA AREA REDEFINIDA
001700*--------------------------------------------------------------*
001800 01  AB-PR-REGISTRO.
001900     05  AB-PR-TIPO-REGISTRO        PIC X(01).
002000         88  AB-PR-ES-ENCABEZADO           VALUE 'H'.
002100         88  AB-PR-ES-DETALLE               VALUE 'D'.
002200*--------------------------------------------------------------*
002300*        A R E A   C O M U N   ( E N C A B E Z A D O )          *
002400*--------------------------------------------------------------*
002500     05  AB-PR-AREA-ENCABEZADO.
002600         10  AB-PR-CODIGO-TITULO    PIC X(10).
002700         10  AB-PR-NOMBRE-TITULO    PIC X(20).
002800         10  FILLER                 PIC X(32).
002900*--------------------------------------------------------------*
003000*        A R E A   C O M U N   ( D E T A L L E )                *
003100*        REDEFINE EL AREA DE ENCABEZADO, MISMA LONGITUD         *
003200*--------------------------------------------------------------*
003300     05  AB-PR-AREA-DETALLE REDEFINES AB-PR-AREA-ENCABEZADO.
003400         10  AB-PR-FECHA-NEGOCIACION    PIC X(10).
003500         10  AB-PR-FECHA-NEGOCIACION-R  REDEFINES
003600             AB-PR-FECHA-NEGOCIACION.
003700             15  AB-PR-FECHA-ANIO       PIC X(04).
003800             15  FILLER                 PIC X(01).
003900             15  AB-PR-FECHA-MES        PIC X(02).
004000             15  FILLER                 PIC X(01).
004100             15  AB-PR-FECHA-DIA        PIC X(02).
004200         10  AB-PR-PRECIO-APERTURA      PIC S9(7)V9(3).
004300         10  AB-PR-PRECIO-MAXIMO        PIC S9(7)V9(3).
004400         10  AB-PR-PRECIO-MINIMO        PIC S9(7)V9(3).
004500         10  AB-PR-PRECIO-CIERRE        PIC S9(7)V9(3).
004600         10  AB-PR-VOLUMEN-ACCIONES     PIC 9(12).
004700     05  FILLER                         PIC X(17).
004800*--------------------------------------------------------------*
004900*    LONGITUD TOTAL DEL REGISTRO: 80 POSICIONES                 *
005000*--------------------------------------------------------------*
