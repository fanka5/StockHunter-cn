000100*****************************************************************
000200*               A B W K 1 R E G   -   A R E A   D E   T R A B A J
000300*               D E L   M O T O R   D E   T A M I Z A D O        *
000400*****************************************************************
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* COPYLIB     : ABWK1REG                                         *
000700* DESCRIPCION : WORKING-STORAGE COMPARTIDO DEL PROGRAMA ABSC1B01 *
000800*             : PARAMETROS DE CORRIDA, TABLA DE FAVORITOS, TABLA *
000900*             : DE HISTORIAL/INDICADORES POR TITULO, SWITCHES Y  *
001000*             : CONTADORES DE ESTADISTICAS.                      *
001100*****************************************************************
001200*--------------------------------------------------------------*
001300*    19/02/2024  MESL  TCK-4471  VERSION ORIGINAL DEL COPYLIB
001400*    03/06/2024  MESL  TCK-4512  SE AGREGA TABLA DE INDICADORES
001500*    14/09/2024  MESL  TCK-4690  SE AGREGA SOPORTE PARA BACKTEST
001600*    22/01/2025  MESL  TCK-4833  SE AMPLIA TABLA A 2500 RENGLONES
001700*    11/11/2025  JCAR  TCK-5190  SE DOCUMENTAN AREAS REDEFINIDAS
001800*--------------------------------------------------------------*
001900*--------------------------------------------------------------*
002000*        P A R A M E T R O S   D E   C O R R I D A
002100*--------------------------------------------------------------*
002200 01  AB-WK-PARAMETROS.
002300     05  AB-WK-PARM-MODO            PIC X(08) VALUE SPACES.
002400         88  AB-WK-MODO-CORRIENTE         VALUE 'CURRENT'.
002500         88  AB-WK-MODO-BACKTEST          VALUE 'BACKTEST'.
002600     05  AB-WK-PARM-ALCANCE         PIC X(14) VALUE SPACES.
002700         88  AB-WK-ALCANCE-TODOS          VALUE 'ALL'.
002800         88  AB-WK-ALCANCE-FAVORITOS      VALUE 'WATCHLIST-ONLY'.
002900     05  AB-WK-PARM-FECHA-BACKTEST  PIC X(10) VALUE SPACES.
003000     05  AB-WK-PARM-FECHA-BACKTEST-R REDEFINES
003100         AB-WK-PARM-FECHA-BACKTEST.
003200         10  AB-WK-PFB-ANIO         PIC X(04).
003300         10  FILLER                 PIC X(01).
003400         10  AB-WK-PFB-MES          PIC X(02).
003500         10  FILLER                 PIC X(01).
003600         10  AB-WK-PFB-DIA          PIC X(02).
003700     05  FILLER                     PIC X(10).
003800*--------------------------------------------------------------*
003900*        F E C H A   D E L   S I S T E M A                       *
004000*--------------------------------------------------------------*
004100 01  AB-WK-FECHA-SISTEMA.
004200     05  AB-WK-FS-ANIO              PIC 9(04).
004300     05  AB-WK-FS-MES               PIC 9(02).
004400     05  AB-WK-FS-DIA               PIC 9(02).
004500 01  AB-WK-FECHA-SISTEMA-R REDEFINES AB-WK-FECHA-SISTEMA.
004600     05  AB-WK-FS-NUMERICA          PIC 9(08).
004700*--------------------------------------------------------------*
004800*   NOTA: LOS FILE STATUS (FS-AB-PRECIOS/FAVORITOS/RESULTADOS)  *
004900*   SE DECLARAN EN EL WORKING-STORAGE PROPIO DE ABSC1B01, NO EN *
005000*   ESTE COPYLIB, PUES SE COMPARAN CONTRA VALORES NUMERICOS.    *
005100*--------------------------------------------------------------*
005200*--------------------------------------------------------------*
005300*        S W I T C H E S   D E   C O N T R O L                   *
005400*--------------------------------------------------------------*
005500 01  AB-WK-SWITCHES.
005600     05  AB-WK-FIN-PRECIOS-SW       PIC X(01) VALUE 'N'.
005700         88  AB-WK-FIN-PRECIOS            VALUE 'Y'.
005800     05  AB-WK-FIN-FAVORITOS-SW     PIC X(01) VALUE 'N'.
005900         88  AB-WK-FIN-FAVORITOS          VALUE 'Y'.
006000     05  AB-WK-TITULO-OK-SW         PIC X(01) VALUE 'Y'.
006100         88  AB-WK-TITULO-OK              VALUE 'Y'.
006200     05  AB-WK-FUERA-ALCANCE-SW     PIC X(01) VALUE 'N'.
006300         88  AB-WK-FUERA-DE-ALCANCE       VALUE 'Y'.
006400     05  AB-WK-TITULO-ES-FAVORITO-SW PIC X(01) VALUE 'N'.
006500         88  AB-WK-TITULO-ES-FAVORITO     VALUE 'Y'.
006600     05  AB-WK-TITULO-ELEGIBLE-SW   PIC X(01) VALUE 'N'.
006700         88  AB-WK-TITULO-ELEGIBLE        VALUE 'Y'.
006800     05  AB-WK-TITULO-PASA-FILTRO-SW PIC X(01) VALUE 'N'.
006900         88  AB-WK-TITULO-PASA-FILTRO     VALUE 'Y'.
007000     05  AB-WK-INDICE-VALIDO-SW     PIC X(01) VALUE 'N'.
007100         88  AB-WK-INDICE-VALIDO          VALUE 'Y'.
007200     05  AB-WK-COND1-SW             PIC X(01) VALUE 'N'.
007300         88  AB-WK-COND1                  VALUE 'Y'.
007400     05  AB-WK-COND2-MACD-SW        PIC X(01) VALUE 'N'.
007500         88  AB-WK-COND2-MACD             VALUE 'Y'.
007600     05  AB-WK-COND2-KDJ-SW         PIC X(01) VALUE 'N'.
007700         88  AB-WK-COND2-KDJ              VALUE 'Y'.
007800*--------------------------------------------------------------*
007900*        T A B L A   D E   T I T U L O S   F A V O R I T O S     *
008000*--------------------------------------------------------------*
008100 01  AB-WK-TABLA-FAVORITOS.
008200     05  AB-WK-TOTAL-FAVORITOS      PIC 9(04) COMP VALUE ZERO.
008300     05  AB-WK-FAVORITO OCCURS 2000 TIMES
008400                        INDEXED BY AB-WK-IX-FAV
008500                        PIC X(10).
008600*--------------------------------------------------------------*
008700*        I D E N T I D A D   D E L   T I T U L O   E N           *
008800*        P R O C E S O
008900*--------------------------------------------------------------*
009000 01  AB-WK-TITULO-ACTUAL.
009100     05  AB-WK-CODIGO-ACTUAL        PIC X(10) VALUE SPACES.
009200     05  AB-WK-NOMBRE-ACTUAL        PIC X(20) VALUE SPACES.
009300     05  AB-WK-REGISTRO-PENDIENTE-SW PIC X(01) VALUE 'N'.
009400         88  AB-WK-HAY-REGISTRO-PENDIENTE VALUE 'Y'.
009500*--------------------------------------------------------------*
009600*        H I S T O R I A L   Y   T A B L A   D E                 *
009700*        I N D I C A D O R E S   P O R   T I T U L O
009800*--------------------------------------------------------------*
009900 01  AB-WK-HISTORIAL-TITULO.
010000     05  AB-WK-TOTAL-RENGLONES      PIC 9(04) COMP VALUE ZERO.
010100     05  AB-WK-INDICE-ANALISIS      PIC 9(04) COMP VALUE ZERO.
010200     05  AB-WK-H-DETALLE OCCURS 2500 TIMES
010300                         INDEXED BY AB-WK-HX, AB-WK-HX2, AB-WK-HX3
010400         10  AB-WK-H-FECHA          PIC X(10).
010500         10  AB-WK-H-APERTURA       PIC S9(7)V9(3).
010600         10  AB-WK-H-MAXIMO         PIC S9(7)V9(3).
010700         10  AB-WK-H-MINIMO         PIC S9(7)V9(3).
010800         10  AB-WK-H-CIERRE         PIC S9(7)V9(3).
010900         10  AB-WK-H-VOLUMEN        PIC 9(12).
011000         10  AB-WK-H-MA5            PIC S9(7)V9(4).
011100         10  AB-WK-H-MA20           PIC S9(7)V9(4).
011200         10  AB-WK-H-MA60           PIC S9(7)V9(4).
011300         10  AB-WK-H-MA250          PIC S9(7)V9(4).
011400         10  AB-WK-H-VOLMA5         PIC S9(11)V9(4).
011500         10  AB-WK-H-DIF            PIC S9(7)V9(4).
011600         10  AB-WK-H-DEA            PIC S9(7)V9(4).
011700         10  AB-WK-H-K              PIC S9(5)V9(4).
011800         10  AB-WK-H-D              PIC S9(5)V9(4).
011900         10  AB-WK-H-RSI            PIC S9(3)V9(4).
012000*--------------------------------------------------------------*
012100*        A C U M U L A D O R E S   D E   C A L C U L O
012200*        ( E S C A L A R E S   D E   T R A B A J O )
012300*--------------------------------------------------------------*
012400 01  AB-WK-ACUMULADORES.
012500     05  AB-WK-EMA12-ACTUAL         PIC S9(7)V9(4) VALUE ZERO.
012600     05  AB-WK-EMA26-ACTUAL         PIC S9(7)V9(4) VALUE ZERO.
012700     05  AB-WK-DEA-SEMILLA-SUMA     PIC S9(9)V9(4) VALUE ZERO.
012800     05  AB-WK-DEA-SEMILLA-LISTA-SW PIC X(01) VALUE 'N'.
012900         88  AB-WK-DEA-SEMILLA-LISTA      VALUE 'Y'.
013000     05  AB-WK-K-ACTUAL             PIC S9(5)V9(4) VALUE 50.
013100     05  AB-WK-D-ACTUAL             PIC S9(5)V9(4) VALUE 50.
013200     05  AB-WK-AVG-GANANCIA         PIC S9(7)V9(4) VALUE ZERO.
013300     05  AB-WK-AVG-PERDIDA          PIC S9(7)V9(4) VALUE ZERO.
013400     05  AB-WK-SUMA-GANANCIA        PIC S9(9)V9(4) VALUE ZERO.
013500     05  AB-WK-SUMA-PERDIDA         PIC S9(9)V9(4) VALUE ZERO.
013600     05  AB-WK-VARIACION-CIERRE     PIC S9(7)V9(3) VALUE ZERO.
013700     05  AB-WK-SUMA-VENTANA         PIC S9(13)V9(4) VALUE ZERO.
013800     05  AB-WK-MAXIMO-VENTANA       PIC S9(7)V9(3) VALUE ZERO.
013900     05  AB-WK-MINIMO-VENTANA       PIC S9(7)V9(3) VALUE ZERO.
014000     05  AB-WK-PORCENTAJE-CALC      PIC S9(7)V9(6) VALUE ZERO.
014100*--------------------------------------------------------------*
014200*        C A M P O S   D E   R E S U L T A D O                   *
014300*        ( A R M A D O   D E L   R E N G L O N   D E   S A L I D A
014400*--------------------------------------------------------------*
014500 01  AB-WK-RESULTADO-ARMADO.
014600*    CAMPO DE TRABAJO MAS ANCHO QUE AB-RS-RAZON-COINCIDENCIA     *
014700*    (X(40)) A PROPOSITO: LAS TRES ETIQUETAS DE COINCIDENCIA     *
014800*    JUNTAS ('ABOVE-MONTH-LINE+MACD-GOLDEN-CROSS+HIGH-VOLUME')   *
014900*    SUMAN 48 BYTES.  AQUI SE ARMAN COMPLETAS CON STRING SIN     *
015000*    RIESGO DE DESBORDE, Y EL MOVE A AB-RS-RAZON-COINCIDENCIA EN *
015100*    610-ARMA-RAZON-COINCIDENCIA LAS RECORTA A 40 DE FORMA       *
015200*    DELIBERADA Y CONTROLADA (NO SILENCIOSA COMO UN STRING SIN   *
015300*    ON OVERFLOW).                                               *
015400     05  AB-WK-R-RAZON              PIC X(50) VALUE SPACES.
015500     05  AB-WK-R-RAZON-LONG         PIC 9(02) COMP VALUE ZERO.
015600     05  AB-WK-R-TENDENCIA-5D       PIC X(60) VALUE SPACES.
015700*--------------------------------------------------------------*
015800*        C O N T A D O R E S   D E   E S T A D I S T I C A S
015900*--------------------------------------------------------------*
016000 01  AB-WK-ESTADISTICAS.
016100     05  AB-WK-TITULOS-LEIDOS       PIC 9(06) COMP VALUE ZERO.
016200     05  AB-WK-TITULOS-ELEGIBLES    PIC 9(06) COMP VALUE ZERO.
016300     05  AB-WK-TITULOS-CALIFICADOS  PIC 9(06) COMP VALUE ZERO.
016400     05  AB-WK-TITULOS-DESCARTADOS  PIC 9(06) COMP VALUE ZERO.
016500     05  AB-WK-RENGLONES-LEIDOS     PIC 9(08) COMP VALUE ZERO.
016600     05  AB-WK-RENGLONES-ESCRITOS   PIC 9(08) COMP VALUE ZERO.
016700*--------------------------------------------------------------*
016800*        V A R I A B L E S   D E   S U B I N D I C E   Y
016900*        C O N T A D O R E S   D E   C I C L O
017000*--------------------------------------------------------------*
017100 01  AB-WK-SUBINDICES.
017200     05  AB-WK-I                    PIC 9(04) COMP VALUE ZERO.
017300     05  AB-WK-J                    PIC 9(04) COMP VALUE ZERO.
017400     05  AB-WK-VENTANA-INICIO       PIC 9(04) COMP VALUE ZERO.
017500     05  AB-WK-VENTANA-FIN          PIC 9(04) COMP VALUE ZERO.
017600     05  AB-WK-FUTURO-DISPONIBLE    PIC 9(04) COMP VALUE ZERO.
