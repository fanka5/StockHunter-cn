000100*****************************************************************
000200*               A B L S 1 R E G   -   L I S T A   D E            *
000300*               T I T U L O S   F A V O R I T O S               *
000400*****************************************************************
000500* APLICACION  : ANALISIS BURSATIL                                *
000600* COPYLIB     : ABLS1REG                                         *
000700* DESCRIPCION : LAYOUT DEL ARCHIVO DE TITULOS FAVORITOS (WATCH-  *
000800*             : LIST).  UN CODIGO DE TITULO POR REGISTRO.  SI EL *
000900*             : ARCHIVO NO EXISTE O NO SE PUEDE LEER SE ASUME    *
001000*             : LISTA VACIA, NO ES CONDICION DE ERROR.           *
001100*****************************************************************
001200*--------------------------------------------------------------*
001300*    19/02/2024  MESL  TCK-4471  VERSION ORIGINAL DEL COPYLIB
001400*--------------------------------------------------------------*
001500 01  AB-FL-REGISTRO.
001600     05  AB-FL-CODIGO-TITULO        PIC X(10).
001700     05  FILLER                     PIC X(70).
001800*--------------------------------------------------------------*
001900*    LONGITUD TOTAL DEL REGISTRO: 80 POSICIONES                 *
002000*--------------------------------------------------------------*
